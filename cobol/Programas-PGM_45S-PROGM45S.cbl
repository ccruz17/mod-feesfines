000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PROGM45S.
000300 AUTHOR.        J. ACOSTA.
000400 INSTALLATION.  DEPTO DESARROLLO DE SISTEMAS - AREA CIRCULACION.
000500 DATE-WRITTEN.  05/18/1988.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000800******************************************************************
000900*  HISTORIAL DE MODIFICACIONES                                   *
001000*  ------------------------------------------------------------  *
001100*  FECHA       PROG.    TICKET      DESCRIPCION                  *
001200*  05/18/1988  JACOSTA  INI-0040    VERSION INICIAL. SELECCION   *
001300*                                   DE AVISO POR CARGO O PAGO    *
001400*                                   SOBRE MULTAS DE BIBLIOTECA.  *
001500*  11/02/1988  JACOSTA  INI-0047    AGREGADO EL LISTADO RESUMEN  *
001600*                                   DE FIN DE CORRIDA (DDRESUM). *
001700*  06/14/1990  R.PONCE  MNT-0112    CORREGIDO EL CASO DE AVISO   *
001800*                                   DE ACCION CUANDO EL TIPO DE  *
001900*                                   FEEFINE NO TIENE PLANTILLA   *
002000*                                   PROPIA (CAIA AL DEFAULT).    *
002100*  09/03/1991  R.PONCE  MNT-0130    FILE STATUS EN EL CIERRE DE  *
002200*                                   LOS TRES ARCHIVOS.           *
002300*  02/20/1993  L.FARIAS MNT-0178    REVISADA LA COMPARACION DE   *
002400*                                   FFACTION-TYPE-ACTION: SE     *
002500*                                   ACEPTABAN MINUSCULAS POR     *
002600*                                   ERROR DE DIGITACION DEL      *
002700*                                   OPERADOR DE ENTRADA DE DATOS.*
002800*  07/11/1994  L.FARIAS MNT-0201    CONTADOR DE EVENTOS MOVIDO A *
002900*                                   LA LECTURA PARA QUE CUENTE   *
003000*                                   TODO REGISTRO LEIDO, NO SOLO *
003100*                                   LOS PROCESADOS.              *
003200*  04/05/1996  H.QUIROGA MNT-0255   AGREGADA LA TABLA DE         *
003300*                                   ETIQUETAS PARA EL RESUMEN;   *
003400*                                   ANTES CADA LINEA SE ESCRIBIA *
003500*                                   A MANO EN 9999-FINAL.        *
003600*  11/30/1998  H.QUIROGA Y2K-0301   REVISION ANIO 2000: ESTE     *
003700*                                   PROGRAMA NO ALMACENA NI      *
003800*                                   COMPARA FECHAS, SE CERTIFICA *
003900*                                   SIN CAMBIOS DE CODIGO.       *
004000*  01/14/1999  H.QUIROGA Y2K-0301   CIERRE DEL TICKET Y2K-0301.  *
004100*  08/22/2001  M.DUARTE  MNT-0340   PROBADO UN SWITCH UPSI-0     *
004200*                                   PARA FORZAR RECALCULO DE     *
004300*                                   AVISO EN REPROCESOS; REVERTI-*
004400*                                   DO, NO QUEDO DEFINIDA LA     *
004500*                                   REGLA DE NEGOCIO DEL REPROCE-*
004600*                                   SO. SIN CAMBIOS EN VIGENCIA. *
004700*  05/09/2004  M.DUARTE  MNT-0388   ESTANDARIZADOS LOS MENSAJES  *
004800*                                   DE ERROR DE APERTURA/CIERRE  *
004900*                                   SEGUN EL INSTRUCTIVO DEL     *
005000*                                   DEPARTAMENTO (VER NORMA 14). *
005100*  03/02/2006  S.ROJAS   MNT-0420   REVISION GENERAL DE COMENTA- *
005200*                                   RIOS PARA LA AUDITORIA DE    *
005300*                                   SISTEMAS DE CIRCULACION.     *
005400******************************************************************
005500******************************************************************
005600*    SELECCION DE AVISO POR CARGO O ACCION DE MULTA              *
005700*    ================================================           *
005800*    - Por cada evento de multa (cargo inicial o una accion      *
005900*      posterior: pago total, pago parcial, condonacion,         *
006000*      reintegro o transferencia) se decide si corresponde       *
006100*      enviar un aviso al socio y, si corresponde, que plantilla *
006200*      de aviso usar.                                            *
006300*    - El tipo de multa (FEEFINE) puede tener su propia          *
006400*      plantilla de aviso; si no la tiene, se usa la plantilla   *
006500*      default del area (OWNER) titular de ese tipo de multa.    *
006600*    - El destinatario del aviso es siempre el socio titular de  *
006700*      cuenta de multas (no se calcula, se copia del evento).    *
006800*    - No se calculan importes, intereses ni vencimientos en     *
006900*      este programa: esa logica vive en otro subsistema.        *
007000*    - Al terminar la corrida se emite un listado de control con *
007100*      cuatro totales: avisos de cargo, avisos de accion, casos  *
007200*      sin aviso y total de eventos procesados.                  *
007300******************************************************************
007400
007500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007600 ENVIRONMENT DIVISION.
007700 CONFIGURATION SECTION.
007800
007900 SPECIAL-NAMES.
008000     C01 IS TOP-OF-FORM
008100     CLASS NUM-CLASS IS "0" THRU "9".
008200
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500
008600     SELECT FEEFINEACTION-IN   ASSIGN DDENTRA
008700            FILE STATUS IS FS-ENTRADA.
008800
008900     SELECT NOTICE-DECISION-OUT ASSIGN DDSALID
009000            FILE STATUS IS FS-SALIDA.
009100
009200     SELECT NOTICE-SUMMARY-OUT  ASSIGN DDRESUM                    INI-0047
009300            FILE STATUS IS FS-RESUMEN.
009400
009500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009600 DATA DIVISION.
009700 FILE SECTION.
009800
009900*  EVENTO DE MULTA YA UNIDO CON SU OWNER, SU FEEFINE Y SU
010000*  ACCOUNT (EL JOIN LO ARMA EL EXTRACTOR QUE PRODUCE DDENTRA;
010100*  ESTE PROGRAMA RECIBE EL REGISTRO YA UNIDO).
010200 FD  FEEFINEACTION-IN
010300     BLOCK CONTAINS 0 RECORDS
010400     RECORDING MODE IS F.
010500 01  REG-ENTRADA                       PIC X(292).
010600
010700*  UNA DECISION DE AVISO POR CADA EVENTO LEIDO.
010800 FD  NOTICE-DECISION-OUT
010900     BLOCK CONTAINS 0 RECORDS
011000     RECORDING MODE IS F.
011100 01  REG-SALIDA-DEC                    PIC X(72).
011200
011300*  LISTADO DE CONTROL DE FIN DE CORRIDA, FORMATO FBA 132 BYTES.
011400 FD  NOTICE-SUMMARY-OUT                                           INI-0047
011500     BLOCK CONTAINS 0 RECORDS
011600     RECORDING MODE IS F.
011700 01  REG-RESUMEN                       PIC X(132).
011800
011900
012000 WORKING-STORAGE SECTION.
012100*========================*
012200
012300 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
012400
012500*---- FILE STATUS ------------------------------------------------
012600 77  FS-ENTRADA              PIC XX      VALUE SPACES.
012700     88  FS-ENTRADA-OK                   VALUE '00'.
012800     88  FS-ENTRADA-FIN                  VALUE '10'.
012900
013000 77  FS-SALIDA               PIC XX      VALUE SPACES.
013100     88  FS-SALIDA-OK                    VALUE '00'.
013200
013300 77  FS-RESUMEN              PIC XX      VALUE SPACES.
013400     88  FS-RESUMEN-OK                   VALUE '00'.
013500
013600 77  WS-STATUS-FIN           PIC X       VALUE 'N'.
013700     88  WS-FIN-LECTURA                  VALUE 'Y'.
013800     88  WS-NO-FIN-LECTURA               VALUE 'N'.
013900
014000*---- CLASIFICACION DEL EVENTO PARA LOS TOTALES DE CONTROL -------
014100 77  WS-TIPO-AVISO            PIC X      VALUE SPACE.
014200     88  WS-AVISO-ES-CARGO               VALUE 'C'.
014300     88  WS-AVISO-ES-ACCION              VALUE 'A'.
014400     88  WS-AVISO-ES-NINGUNO             VALUE 'N'.
014500
014600*---- SUBINDICE PARA EL RECORRIDO DE LA TABLA DE TOTALES ---------
014700 77  WS-SUB                   PIC 9(02) COMP.
014800
014900*---- MENSAJE DE EDICION PARA DISPLAY DE TOTALES -----------------
015000 77  WS-CANT-NUM-PRINT         PIC Z(8)9.
015100
015200*//// COPY CPAVIOWN  (OWNER-RECORD, 108 BYTES DEL JOIN) //////////
015300*    LAYOUT AREA TITULAR DE LA MULTA
015400*    PRODUCCION.AVISOS.OWNER
015500*    SE UNE AL EVENTO POR OWNER-ID.
015600 01  WS-REG-ENTRADA.
015700     03  WS-OWNER-SEG.
015800         05  OWNER-ID                        PIC X(36).
015900         05  OWNER-DEFAULT-CHARGE-NOTICE-ID   PIC X(36).
016000         05  OWNER-DEFAULT-ACTION-NOTICE-ID   PIC X(36).
016100*//// COPY CPAVITIP  (FEEFINE-RECORD, 108 BYTES DEL JOIN) ////////
016200*    LAYOUT TIPO DE MULTA
016300*    PRODUCCION.AVISOS.FEEFINE
016400*    SE UNE AL EVENTO POR FEEFINE-ID. SI TIENE PLANTILLA PROPIA,
016500*    GANA SOBRE LA PLANTILLA DEFAULT DEL OWNER.
016600     03  WS-FEEFINE-SEG.
016700         05  FEEFINE-ID                      PIC X(36).
016800         05  FEEFINE-CHARGE-NOTICE-ID         PIC X(36).
016900         05  FEEFINE-ACTION-NOTICE-ID         PIC X(36).
017000*//// COPY CPAVIACC  (FEEFINEACTION-RECORD, 76 BYTES DEL JOIN) ///
017100*    LAYOUT EVENTO DE MULTA (CARGO O ACCION POSTERIOR)
017200*    PRODUCCION.AVISOS.FEEFINEACTION
017300     03  WS-FFACCION-SEG.
017400* FFACTION-TYPE-ACTION RECONOCE "Paid fully" Y "Paid partially";
017500* CUALQUIER OTRO VALOR (CARGO INICIAL, CONDONACION, REINTEGRO,
017600* TRANSFERENCIA) SE TRATA COMO "NO ES PAGO TOTAL NI PARCIAL".
017700         05  FFACTION-USER-ID                 PIC X(36).
017800         05  FFACTION-TYPE-ACTION              PIC X(20).
017900* FFACTION-PAYMENT-METHOD EN BLANCO = EL EVENTO ES UN CARGO.
018000* CUALQUIER VALOR NO BLANCO = EL EVENTO INVOLUCRA UN PAGO.
018100         05  FFACTION-PAYMENT-METHOD           PIC X(20).
018200*////////////////////////////////////////////////////////////////
018300*  VISTA ALTERNATIVA DEL REGISTRO DE ENTRADA COMPLETO, PARA
018400*  VOLCAR EL REGISTRO CRUDO POR DISPLAY CUANDO LLEGA UN FS-
018500*  ENTRADA DISTINTO DE '00'/'10' (REGISTRO DANADO O TRUNCADO).
018600 01  WS-REG-ENTRADA-R  REDEFINES WS-REG-ENTRADA.
018700     03  WS-REG-ENTRADA-X                     PIC X(292).
018800
018900*//// COPY CPAVICTA  (ACCOUNT-RECORD, 36 BYTES) ////////////////
019000*    LAYOUT CUENTA DE MULTA DEL SOCIO
019100*    PRODUCCION.AVISOS.ACCOUNT
019200*    NO FORMA PARTE DEL REGISTRO FISICO DE DDENTRA (292 BYTES);
019300*    SEGUN LA DEFINICION DEL JOIN, ACCOUNT-RECORD VIAJA SOLO EN
019400*    EL OBJETO EN MEMORIA DEL LLAMADOR ORIGINAL Y NO TIENE CAMPO
019500*    QUE LA LOGICA DE DECISION CONSULTE; SE DECLARA APARTE, SIN
019600*    LLENAR, POR COMPLETITUD DEL LAYOUT UNICAMENTE.
019700 01  WS-ACCOUNT-SEG.
019800     03  ACCOUNT-ID                           PIC X(36).
019900
020000*//// COPY CPAVIDEC  (NOTICE-DECISION, 72 BYTES DE SALIDA) ///////
020100*    LAYOUT DECISION DE AVISO
020200*    PRODUCCION.AVISOS.DECISION
020300 01  WS-REG-DECISION.
020400     03  DEC-TEMPLATE-ID                      PIC X(36).
020500     03  DEC-USER-ID                           PIC X(36).
020600*////////////////////////////////////////////////////////////////
020700
020800*---- TOTALES DE CONTROL DE LA CORRIDA ---------------------------
020900 01  WS-CONTROL-TOTALES.
021000     03  WS-TOT-DETALLE.
021100         05  WS-TOT-CARGO         PIC 9(9) COMP.
021200         05  WS-TOT-ACCION        PIC 9(9) COMP.
021300         05  WS-TOT-SINAVISO      PIC 9(9) COMP.
021400         05  WS-TOT-EVENTOS       PIC 9(9) COMP.
021500     03  FILLER                   PIC X(04) VALUE SPACES.
021600*  VISTA EN TABLA PARA RECORRER LOS CUATRO TOTALES AL IMPRIMIR
021700*  EL RESUMEN SIN REPETIR CUATRO VECES EL MISMO PARRAFO.
021800 01  WS-CONTROL-TOTALES-R REDEFINES WS-CONTROL-TOTALES.           MNT-0255
021900     03  WS-TOT-DETALLE-R.
022000         05  WS-TOT-TABLA  OCCURS 4 TIMES     PIC 9(9) COMP.
022100     03  FILLER                   PIC X(04).
022200
022300*---- ETIQUETAS DEL LISTADO RESUMEN, EN EL MISMO ORDEN QUE LOS ---
022400*---- CUATRO TOTALES DE WS-CONTROL-TOTALES -----------------------
022500 01  WS-TABLA-ETIQUETAS.                                          MNT-0255
022600     03  WS-ETQ-DETALLE.
022700         05  WS-ETQ-CARGO    PIC X(30) VALUE
022800             'CHARGE NOTICES SELECTED'.
022900         05  WS-ETQ-ACCION   PIC X(30) VALUE
023000             'ACTION NOTICES SELECTED'.
023100         05  WS-ETQ-SINAVISO PIC X(30) VALUE
023200             'NO NOTICE SELECTED'.
023300         05  WS-ETQ-EVENTOS  PIC X(30) VALUE
023400             'TOTAL EVENTS PROCESSED'.
023500     03  WS-ETQ-DETALLE-R REDEFINES WS-ETQ-DETALLE.               MNT-0255
023600         05  WS-ETIQUETA  OCCURS 4 TIMES      PIC X(30).
023700     03  FILLER                   PIC X(04) VALUE SPACES.
023800
023900*---- LINEA IMPRESA DEL LISTADO RESUMEN (132 BYTES FBA) ----------
024000 01  IMP-LINEA-RESUMEN.
024100     03  FILLER                   PIC X(03) VALUE SPACES.
024200     03  IMP-ETIQUETA             PIC X(30).
024300     03  FILLER                   PIC X(03) VALUE SPACES.
024400     03  IMP-CANTIDAD             PIC 9(09).
024500     03  FILLER                   PIC X(87) VALUE SPACES.
024600
024700 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
024800
024900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
025000 PROCEDURE DIVISION.
025100
025200 MAIN-PROGRAM-I.
025300
025400     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
025500     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
025600                            UNTIL WS-FIN-LECTURA
025700     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
025800
025900 MAIN-PROGRAM-F. GOBACK.
026000
026100
026200*-----------------------------------------------------------------
026300*  APERTURA DE LOS TRES ARCHIVOS Y PRIMERA LECTURA.
026400 1000-INICIO-I.
026500
026600     SET WS-NO-FIN-LECTURA TO TRUE
026700     SET WS-AVISO-ES-NINGUNO TO TRUE
026800
026900     OPEN INPUT  FEEFINEACTION-IN
027000     IF FS-ENTRADA IS NOT EQUAL '00' THEN
027100        DISPLAY '* ERROR EN OPEN FEEFINEACTION-IN = ' FS-ENTRADA  MNT-0388
027200        MOVE 9999 TO RETURN-CODE
027300        SET  WS-FIN-LECTURA TO TRUE
027400     END-IF
027500
027600     OPEN OUTPUT NOTICE-DECISION-OUT
027700     IF FS-SALIDA IS NOT EQUAL '00' THEN
027800        DISPLAY '* ERROR EN OPEN NOTICE-DECISION-OUT = '       MNT-0388
027900                                                    FS-SALIDA
028000        MOVE 9999 TO RETURN-CODE
028100        SET  WS-FIN-LECTURA TO TRUE
028200     END-IF
028300
028400     OPEN OUTPUT NOTICE-SUMMARY-OUT                               MNT-0388
028500     IF FS-RESUMEN IS NOT EQUAL '00' THEN
028600        DISPLAY '* ERROR EN OPEN NOTICE-SUMMARY-OUT = '        MNT-0388
028700                                                    FS-RESUMEN
028800        MOVE 9999 TO RETURN-CODE
028900        SET  WS-FIN-LECTURA TO TRUE
029000     END-IF
029100
029200     PERFORM 2100-LEER-I THRU 2100-LEER-F.
029300
029400 1000-INICIO-F. EXIT.
029500
029600
029700*-----------------------------------------------------------------
029800*  UN CICLO POR EVENTO: DECIDIR EL AVISO, GRABARLO, LEER EL
029900*  SIGUIENTE.
030000 2000-PROCESO-I.
030100
030200     PERFORM 2200-DECIDIR-I          THRU 2200-DECIDIR-F
030300     PERFORM 2300-GRABAR-DECISION-I  THRU 2300-GRABAR-DECISION-F
030400     PERFORM 2100-LEER-I             THRU 2100-LEER-F.
030500
030600 2000-PROCESO-F. EXIT.
030700
030800
030900*-----------------------------------------------------------------
031000 2100-LEER-I.
031100
031200     READ FEEFINEACTION-IN INTO WS-REG-ENTRADA
031300
031400     EVALUATE FS-ENTRADA
031500        WHEN '00'
031600           ADD 1 TO WS-TOT-EVENTOS                                MNT-0201
031700        WHEN '10'
031800           SET WS-FIN-LECTURA TO TRUE
031900        WHEN OTHER
032000           DISPLAY '* ERROR EN LECTURA FEEFINEACTION-IN = '       MNT-0388
032100                                                    FS-ENTRADA
032200           DISPLAY '* REGISTRO CRUDO: ' WS-REG-ENTRADA-X
032300           MOVE 9999 TO RETURN-CODE
032400           SET WS-FIN-LECTURA TO TRUE
032500     END-EVALUATE.
032600
032700 2100-LEER-F. EXIT.
032800
032900
033000*-----------------------------------------------------------------
033100*  REGLA DEL DESTINATARIO (SIEMPRE EL SOCIO DEL EVENTO) Y REGLAS
033200*  1-3 DE SELECCION DE PLANTILLA, MUTUAMENTE EXCLUYENTES Y
033300*  EXHAUSTIVAS SOBRE FFACTION-PAYMENT-METHOD / FFACTION-TYPE-
033400*  ACTION.
033500 2200-DECIDIR-I.
033600
033700     MOVE SPACES             TO DEC-TEMPLATE-ID
033800     MOVE FFACTION-USER-ID   TO DEC-USER-ID
033900
034000     IF FFACTION-PAYMENT-METHOD = SPACES THEN
034100        SET WS-AVISO-ES-CARGO TO TRUE
034200        PERFORM 2210-AVISO-CARGO-I THRU 2210-AVISO-CARGO-F
034300     ELSE
034400        IF FFACTION-TYPE-ACTION = 'Paid fully' OR                 MNT-0178
034500           FFACTION-TYPE-ACTION = 'Paid partially' THEN           MNT-0178
034600           SET WS-AVISO-ES-ACCION TO TRUE
034700           PERFORM 2220-AVISO-ACCION-I THRU 2220-AVISO-ACCION-F
034800        ELSE
034900*          REGLA 3: HAY METODO DE PAGO PERO NO ES PAGO TOTAL NI
035000*          PARCIAL (CONDONACION, REINTEGRO, TRANSFERENCIA, ETC).
035100*          NO CORRESPONDE AVISO; DEC-TEMPLATE-ID QUEDA EN BLANCO.
035200           SET WS-AVISO-ES-NINGUNO TO TRUE
035300        END-IF
035400     END-IF.
035500
035600 2200-DECIDIR-F. EXIT.
035700
035800
035900*-----------------------------------------------------------------
036000*  REGLA 1: CARGO (SIN METODO DE PAGO). LA PLANTILLA DEL TIPO DE
036100*  MULTA PREVALECE SOBRE EL DEFAULT DEL OWNER.
036200 2210-AVISO-CARGO-I.
036300
036400     IF FEEFINE-CHARGE-NOTICE-ID NOT = SPACES THEN
036500        MOVE FEEFINE-CHARGE-NOTICE-ID TO DEC-TEMPLATE-ID
036600     ELSE
036700        MOVE OWNER-DEFAULT-CHARGE-NOTICE-ID TO DEC-TEMPLATE-ID
036800     END-IF.
036900
037000 2210-AVISO-CARGO-F. EXIT.
037100
037200
037300*-----------------------------------------------------------------
037400*  REGLA 2: ACCION (PAGO TOTAL O PARCIAL). LA PLANTILLA DEL TIPO
037500*  DE MULTA PREVALECE SOBRE EL DEFAULT DEL OWNER.
037600 2220-AVISO-ACCION-I.
037700
037800     IF FEEFINE-ACTION-NOTICE-ID NOT = SPACES THEN
037900        MOVE FEEFINE-ACTION-NOTICE-ID TO DEC-TEMPLATE-ID
038000     ELSE
038100        MOVE OWNER-DEFAULT-ACTION-NOTICE-ID TO DEC-TEMPLATE-ID
038200     END-IF.
038300
038400 2220-AVISO-ACCION-F. EXIT.
038500
038600
038700*-----------------------------------------------------------------
038800*  GRABA LA DECISION (SE ESCRIBE UN REGISTRO POR CADA EVENTO
038900*  LEIDO, INCLUSO CUANDO NO CORRESPONDE AVISO) Y ACTUALIZA LOS
039000*  CUATRO TOTALES DE CONTROL.
039100 2300-GRABAR-DECISION-I.
039200
039300     WRITE REG-SALIDA-DEC FROM WS-REG-DECISION
039400     IF FS-SALIDA IS NOT EQUAL '00' THEN
039500        DISPLAY '* ERROR EN GRABAR NOTICE-DECISION-OUT = '        MNT-0388
039600                                                    FS-SALIDA
039700        MOVE 9999 TO RETURN-CODE
039800        SET WS-FIN-LECTURA TO TRUE
039900     END-IF
040000
040100     EVALUATE TRUE
040200        WHEN WS-AVISO-ES-CARGO  AND DEC-TEMPLATE-ID NOT = SPACES
040300           ADD 1 TO WS-TOT-CARGO
040400        WHEN WS-AVISO-ES-ACCION AND DEC-TEMPLATE-ID NOT = SPACES
040500           ADD 1 TO WS-TOT-ACCION
040600        WHEN OTHER
040700           ADD 1 TO WS-TOT-SINAVISO
040800     END-EVALUATE.
040900
041000 2300-GRABAR-DECISION-F. EXIT.
041100
041200
041300*-----------------------------------------------------------------
041400*  RESUMEN DE FIN DE CORRIDA: UNA LINEA POR CADA UNO DE LOS
041500*  CUATRO TOTALES, EN EL ORDEN DE WS-TABLA-ETIQUETAS.
041600 9000-RESUMEN-I.                                                  MNT-0255
041700
041800     MOVE 1 TO WS-SUB
041900     PERFORM 9010-IMPRIMIR-LINEA-I THRU 9010-IMPRIMIR-LINEA-F     MNT-0255
042000              VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 4.
042100
042200 9000-RESUMEN-F. EXIT.
042300
042400
042500*-----------------------------------------------------------------
042600 9010-IMPRIMIR-LINEA-I.                                           MNT-0255
042700
042800     MOVE WS-ETIQUETA (WS-SUB)  TO IMP-ETIQUETA
042900     MOVE WS-TOT-TABLA (WS-SUB) TO IMP-CANTIDAD
043000
043100     WRITE REG-RESUMEN FROM IMP-LINEA-RESUMEN
043200     IF FS-RESUMEN IS NOT EQUAL '00' THEN
043300        DISPLAY '* ERROR EN GRABAR NOTICE-SUMMARY-OUT = '         MNT-0388
043400                                                    FS-RESUMEN
043500        MOVE 9999 TO RETURN-CODE
043600     END-IF.
043700
043800 9010-IMPRIMIR-LINEA-F. EXIT.
043900
044000
044100*-----------------------------------------------------------------
044200*  CIERRE DE ARCHIVOS Y TOTALES POR CONSOLA (COPIA DE LO QUE YA
044300*  QUEDO ESCRITO EN DDRESUM, PARA EL OPERADOR DEL TURNO).
044400 9999-FINAL-I.
044500
044600     PERFORM 9000-RESUMEN-I THRU 9000-RESUMEN-F
044700
044800     CLOSE FEEFINEACTION-IN                                       MNT-0112
044900     IF FS-ENTRADA IS NOT EQUAL '00' THEN
045000        DISPLAY '* ERROR EN CLOSE FEEFINEACTION-IN = ' FS-ENTRADA MNT-0112
045100        MOVE 9999 TO RETURN-CODE
045200     END-IF
045300
045400     CLOSE NOTICE-DECISION-OUT                                    MNT-0112
045500     IF FS-SALIDA IS NOT EQUAL '00' THEN
045600        DISPLAY '* ERROR EN CLOSE NOTICE-DECISION-OUT = '         MNT-0112
045700                                                    FS-SALIDA
045800        MOVE 9999 TO RETURN-CODE
045900     END-IF
046000
046100     CLOSE NOTICE-SUMMARY-OUT                                     MNT-0112
046200     IF FS-RESUMEN IS NOT EQUAL '00' THEN
046300        DISPLAY '* ERROR EN CLOSE NOTICE-SUMMARY-OUT = '          MNT-0112
046400                                                    FS-RESUMEN
046500        MOVE 9999 TO RETURN-CODE
046600     END-IF
046700
046800     DISPLAY '=============================================='
046900     MOVE WS-TOT-CARGO    TO WS-CANT-NUM-PRINT
047000     DISPLAY ' AVISOS DE CARGO SELECCIONADOS:   '
047100                                              WS-CANT-NUM-PRINT
047200     MOVE WS-TOT-ACCION   TO WS-CANT-NUM-PRINT
047300     DISPLAY ' AVISOS DE ACCION SELECCIONADOS:  '
047400                                              WS-CANT-NUM-PRINT
047500     MOVE WS-TOT-SINAVISO TO WS-CANT-NUM-PRINT
047600     DISPLAY ' EVENTOS SIN AVISO:               '
047700                                              WS-CANT-NUM-PRINT
047800     MOVE WS-TOT-EVENTOS  TO WS-CANT-NUM-PRINT
047900     DISPLAY ' TOTAL DE EVENTOS PROCESADOS:     '
048000                                              WS-CANT-NUM-PRINT.
048100
048200 9999-FINAL-F. EXIT.
